000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRF2.
000120 AUTHOR. R. ALONSO.
000130 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN. 12/04/87.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*****************************************************************
000180* HISTORIAL DE MODIFICACIONES
000190*-----------------------------------------------------------------
000200* FECHA    PROG  PETICION   DESCRIPCION
000210* -------- ----- ---------- ---------------------------------
000220* 12/04/87 RAL   INI-001    VERSION INICIAL. MOTOR DE TRAMITE DE
000230*                           UNA TRANSFERENCIA: VALIDA MONEDAS,
000240*                           CONVIERTE IMPORTES, CALCULA COMISION,
000250*                           CARGA SALDOS Y DEVUELVE LOS REGISTROS
000260*                           A GRABAR POR TRF1.
000270* 02/02/88 RAL   CR-0081    SE AÑADE EL CALCULO DEL TIPO DE
000280*                           TRANSFERENCIA (ONLINE/DIFERIDA) POR
000290*                           DIA DE SEMANA Y HORA DE LA PETICION.
000300* 14/06/88 MSO   CR-0114    EL NUMERO DE TRANSFERENCIA Y DE
000310*                           MOVIMIENTO LLEGAN YA ASIGNADOS POR
000320*                           TRF1; AQUI SOLO SE FORMATEAN.
000330* 19/05/91 JPN   CR-0298    SE AÑADE EL ITF SOBRE EL IMPORTE
000340*                           DEBITADO, SEGUN NORMATIVA VIGENTE.
000350* 09/03/92 MSO   CR-0340    EL MOTIVO DE RECHAZO SE DEVUELVE EN
000360*                           LA RESPUESTA EN VEZ DE EN PANTALLA.
000370* 17/08/94 RAL   CR-0412    SOPORTE DE CUENTA DESTINO EXTERNA
000380*                           (DE MOMENTO SIEMPRE NO ENCONTRADA).
000390* 11/11/98 MSO   Y2K-0118   REVISION MILENIO. CALCULO DEL DIA DE
000400*                           SEMANA REVISADO CON AÑO A 4 DIGITOS;
000410*                           SIN INCIDENCIAS.
000420* 23/02/99 MSO   Y2K-0140   CIERRE DE REVISION MILENIO - OK.
000430* 19/07/01 DGR    CR-0588   CONVERSION DE MONEDA GENERICA PEN/USD
000440*                           EN VEZ DE SOLO USD; TIPOS DE CAMBIO
000450*                           COMPRA 3.50 Y VENTA 3.80.
000460* 04/03/05 DGR    CR-0650   EL ITF PASA A FORMAR PARTE DEL DEBITO
000470*                           TOTAL Y DE LA COMISION DE RESPUESTA.
000480* 26/01/08 LVC    INC-0699  LA DESCRIPCION GRABADA INCLUYE AHORA
000490*                           EL RESUMEN DE IMPORTES CALCULADOS.
000500*****************************************************************
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 DATA DIVISION.
000580 WORKING-STORAGE SECTION.
000590*-----------------------------------------------------------------
000600* TIPOS DE CAMBIO FIJOS DEL BANCO (SOLES POR DOLAR)
000610*-----------------------------------------------------------------
000620 77 WS-RATE-BUY                     PIC 9(03)V99 VALUE 3.50.
000630 77 WS-RATE-SELL                    PIC 9(03)V99 VALUE 3.80.
000640
000650*-----------------------------------------------------------------
000660* BANDERAS DE VALIDACION, A 88 NIVELES COMO EN EL RESTO DE LA
000670* CARTERA DE PROGRAMAS
000680*-----------------------------------------------------------------
000690 77 WS-CCY-OK                       PIC X(01).
000700     88 WS-CCY-IS-VALID             VALUE "Y".
000710 77 WS-DEST-CCY-OK                  PIC X(01).
000720     88 WS-DEST-CCY-IS-OK           VALUE "Y".
000730 77 WS-BALANCE-OK                   PIC X(01).
000740     88 WS-BALANCE-IS-OK            VALUE "Y".
000750 77 WS-ITF-ELIGIBLE                 PIC X(01).
000760     88 WS-ITF-IS-ELIGIBLE          VALUE "Y".
000770 77 WS-EXTERNAL-FOUND                PIC X(01).
000780     88 WS-EXTERNAL-IS-FOUND        VALUE "Y".
000790 77 WS-DEST-WAS-LOCAL                PIC X(01).
000800     88 WS-DEST-IS-LOCAL            VALUE "Y".
000810
000820*-----------------------------------------------------------------
000830* IMPORTES INTERMEDIOS A 6 DECIMALES (NORMA INTERNA DE CALCULO)
000840*-----------------------------------------------------------------
000850 77 WS-DEBIT-AMOUNT                 PIC S9(11)V9(6).
000860 77 WS-CREDIT-AMOUNT                PIC S9(11)V9(6).
000870 77 WS-ITF-AMT                      PIC S9(11)V9(6).
000880 77 WS-COMMISSION-AMT               PIC S9(09)V99.
000890
000900*-----------------------------------------------------------------
000910* MISMOS IMPORTES YA REDONDEADOS A 2 DECIMALES PARA GRABACION
000920*-----------------------------------------------------------------
000930 77 WS-DEBIT-2DP                    PIC S9(11)V99.
000940 77 WS-ITF-2DP                      PIC S9(11)V99.
000950 77 WS-CREDIT-2DP                   PIC S9(11)V99.
000960
000970*-----------------------------------------------------------------
000980* IMPORTE TOTAL A DEBITAR, CON DESGLOSE ENTERO/DECIMAL PARA
000990* LISTADOS DE DEPURACION (COMO EN EL RESTO DE LA CARTERA)
001000*-----------------------------------------------------------------
001010 01  WS-TOTAL-DEBIT-WORK.
001020     02 WS-TOTAL-DEBIT               PIC S9(11)V99.
001030     02 WS-TOTAL-DEBIT-PARTS REDEFINES WS-TOTAL-DEBIT.
001040        03 WS-TOTAL-DEBIT-INT         PIC S9(11).
001050        03 WS-TOTAL-DEBIT-DEC         PIC 9(02).
001060
001070*-----------------------------------------------------------------
001080* AREAS DE TRABAJO PARA LA CONVERSION GENERICA DE MONEDA
001090*-----------------------------------------------------------------
001100 77 WS-CONV-FROM-CCY                PIC X(03).
001110 77 WS-CONV-TO-CCY                  PIC X(03).
001120 77 WS-CONV-AMOUNT-IN                PIC S9(11)V9(6).
001130 77 WS-CONV-AMOUNT-OUT                PIC S9(11)V9(6).
001140
001150*-----------------------------------------------------------------
001160* CALCULO DEL DIA DE LA SEMANA (CONGRUENCIA DE ZELLER), TODO EN
001170* ARITMETICA ENTERA COMP; SIN FUNCIONES DE LIBRERIA
001180*-----------------------------------------------------------------
001190 77 WS-ZW-YEAR                      PIC 9(04) COMP.
001200 77 WS-ZW-MONTH                     PIC 9(02) COMP.
001210 77 WS-ZW-DAY                       PIC 9(02) COMP.
001220 77 WS-ZW-CENTURY                   PIC 9(02) COMP.
001230 77 WS-ZW-YR-IN-CENT                PIC 9(02) COMP.
001240 77 WS-ZW-TERM1                     PIC 9(04) COMP.
001250 77 WS-ZW-TERM2                     PIC 9(04) COMP.
001260 77 WS-ZW-TERM3                     PIC 9(04) COMP.
001270 77 WS-ZW-SUM                       PIC 9(05) COMP.
001280 77 WS-ZW-QUOT                      PIC 9(04) COMP.
001290 77 WS-ZW-WEEKDAY                   PIC 9(01) COMP.
001300
001310*-----------------------------------------------------------------
001320* FORMATEO DE IDENTIFICADORES "TRX-NNNNNNNN" / "MOV-NNNNNNNN"
001330*-----------------------------------------------------------------
001340 01  WS-ID-EDIT.
001350     02 WS-ID-PREFIX                 PIC X(04).
001360     02 WS-ID-NUMBER                  PIC 9(08).
001370
001380 77 WS-MOVIDX                        PIC S9(01) COMP.
001390
001400*-----------------------------------------------------------------
001410* CAMPOS EDITADOS PARA EL RESUMEN QUE SE AÑADE A LA DESCRIPCION
001420*-----------------------------------------------------------------
001430 01  WS-DESC-EDIT.
001440     02 WS-ED-REQ-AMT                 PIC Z(8)9.99.
001450     02 WS-ED-DEBIT-AMT               PIC Z(8)9.99.
001460     02 WS-ED-COMM-AMT                PIC Z(6)9.99.
001470     02 WS-ED-ITF-AMT                 PIC Z(6)9.99.
001480     02 WS-ED-CREDIT-AMT              PIC Z(8)9.99.
001490
001500*-----------------------------------------------------------------
001510* LINKAGE SECTION: AREAS RECIBIDAS DE TRF1. RESTATED AQUI IGUAL
001520* QUE EN TRF1, YA QUE EL CENTRO NO USA COPY PARA LOS LAYOUTS
001530*-----------------------------------------------------------------
001540 LINKAGE SECTION.
001550 01  LK-REQUEST.
001560     02 LK-REQ-CUSTOMER-ID           PIC X(30).
001570     02 LK-REQ-SOURCE-ACCOUNT-ID     PIC X(30).
001580     02 LK-REQ-DEST-ACCOUNT-ID       PIC X(30).
001590     02 LK-REQ-AMOUNT                 PIC S9(11)V99.
001600     02 LK-REQ-CURRENCY                PIC X(03).
001610     02 LK-REQ-DESCRIPTION             PIC X(100).
001620     02 LK-REQ-DATE                     PIC 9(08).
001630     02 LK-REQ-DATE-PARTS REDEFINES LK-REQ-DATE.
001640        03 LK-REQ-DATE-YYYY             PIC 9(04).
001650        03 LK-REQ-DATE-MM               PIC 9(02).
001660        03 LK-REQ-DATE-DD               PIC 9(02).
001670     02 LK-REQ-TIME                      PIC 9(04).
001680     02 LK-REQ-TIME-PARTS REDEFINES LK-REQ-TIME.
001690        03 LK-REQ-TIME-HH                PIC 9(02).
001700        03 LK-REQ-TIME-MM                PIC 9(02).
001710     02 FILLER                            PIC X(10).
001720
001730 01  LK-SOURCE-ACCT.
001740     02 LK-SRC-ACCOUNT-ID              PIC X(30).
001750     02 LK-SRC-CUSTOMER-ID             PIC X(30).
001760     02 LK-SRC-CURRENCY                PIC X(03).
001770     02 LK-SRC-BALANCE                 PIC S9(13)V99.
001780     02 LK-SRC-ACCT-STATUS             PIC X(20).
001790     02 FILLER                         PIC X(10).
001800
001810 01  LK-DEST-FOUND                     PIC X(01).
001820     88 LK-DEST-IS-FOUND               VALUE "Y".
001830     88 LK-DEST-IS-NOT-FOUND           VALUE "N".
001840
001850 01  LK-DEST-ACCT.
001860     02 LK-DST-ACCOUNT-ID              PIC X(30).
001870     02 LK-DST-CUSTOMER-ID             PIC X(30).
001880     02 LK-DST-CURRENCY                PIC X(03).
001890     02 LK-DST-BALANCE                 PIC S9(13)V99.
001900     02 LK-DST-ACCT-STATUS             PIC X(20).
001910     02 FILLER                         PIC X(10).
001920
001930 01  LK-TRANSFER-SEQ                   PIC S9(08) COMP.
001940 01  LK-MOVEMENT-SEQ                   PIC S9(08) COMP.
001950
001960 01  LK-RESULT.
001970     02 LK-ACCEPTED                    PIC X(01).
001980        88 LK-IS-ACCEPTED              VALUE "Y".
001990        88 LK-IS-REJECTED              VALUE "N".
002000     02 LK-REJECT-REASON                PIC X(40).
002010     02 LK-OUT-TRANSFER.
002020        03 LK-OUT-TRANSFER-ID           PIC X(40).
002030        03 LK-OUT-CUSTOMER-ID           PIC X(30).
002040        03 LK-OUT-SOURCE-ACCT           PIC X(30).
002050        03 LK-OUT-DEST-ACCT             PIC X(40).
002060        03 LK-OUT-DEST-CURRENCY         PIC X(03).
002070        03 LK-OUT-AMOUNT                 PIC S9(13)V99.
002080        03 LK-OUT-DESCRIPTION            PIC X(200).
002090        03 LK-OUT-DATE                    PIC 9(08).
002100        03 LK-OUT-TIME                    PIC 9(04).
002110        03 LK-OUT-TYPE                     PIC X(10).
002120        03 LK-OUT-STATUS                   PIC X(20).
002130        03 FILLER                          PIC X(10).
002140     02 LK-OUT-MOVEMENT-COUNT           PIC S9(01) COMP.
002150     02 LK-OUT-MOVEMENT OCCURS 4 TIMES.
002160        03 LK-MOV-ID                     PIC X(40).
002170        03 LK-MOV-ACCOUNT-ID             PIC X(30).
002180        03 LK-MOV-TRANSFER-ID            PIC X(40).
002190        03 LK-MOV-AMOUNT                  PIC S9(13)V99.
002200        03 LK-MOV-CURRENCY                PIC X(03).
002210        03 LK-MOV-TYPE                     PIC X(03).
002220        03 LK-MOV-DESCRIPTION              PIC X(100).
002230        03 LK-MOV-DATE                      PIC 9(08).
002240        03 LK-MOV-TIME                      PIC 9(04).
002250        03 FILLER                           PIC X(05).
002260     02 LK-OUT-RESPONSE.
002270        03 LK-RSP-TRANSFER-ID             PIC X(40).
002280        03 LK-RSP-STATUS                  PIC X(20).
002290        03 LK-RSP-TRANSFER-TYPE           PIC X(10).
002300        03 LK-RSP-COMMISSION-APPLIED       PIC S9(09)V99.
002310        03 LK-RSP-MESSAGE                  PIC X(100).
002320        03 FILLER                          PIC X(10).
002330     02 LK-OUT-PEN-DEBITED               PIC S9(13)V99.
002340     02 LK-OUT-PEN-COMMISSION            PIC S9(13)V99.
002350     02 LK-OUT-PEN-ITF                   PIC S9(13)V99.
002360     02 LK-OUT-USD-DEBITED               PIC S9(13)V99.
002370     02 LK-OUT-USD-COMMISSION            PIC S9(13)V99.
002380     02 LK-OUT-USD-ITF                   PIC S9(13)V99.
002390     02 FILLER                           PIC X(10).
002400
002410 PROCEDURE DIVISION USING LK-REQUEST LK-SOURCE-ACCT LK-DEST-FOUND
002420         LK-DEST-ACCT LK-TRANSFER-SEQ LK-MOVEMENT-SEQ LK-RESULT.
002430 0000-MAIN.
002440     MOVE "N" TO LK-ACCEPTED.
002450     MOVE SPACES TO LK-REJECT-REASON.
002460     MOVE ZERO TO LK-OUT-MOVEMENT-COUNT.
002470     MOVE LK-DEST-FOUND TO WS-DEST-WAS-LOCAL.
002480
002490     PERFORM 3500-CHECK-EXTERNAL-DEST
002500         THRU 3500-EXIT.
002510     IF LK-DEST-IS-NOT-FOUND
002520         MOVE "Cuenta destino no existe" TO LK-REJECT-REASON
002530         GO TO 3999-REJECT.
002540
002550     PERFORM 3000-VALIDATE-CURRENCIES
002560         THRU 3000-EXIT.
002570     IF NOT WS-CCY-IS-VALID
002580         MOVE "Moneda no soportada" TO LK-REJECT-REASON
002590         GO TO 3999-REJECT.
002600
002610     PERFORM 3100-CONVERT-AMOUNTS
002620         THRU 3100-EXIT.
002630     PERFORM 3650-CHECK-DEST-CURRENCY
002640         THRU 3650-EXIT.
002650     IF NOT WS-DEST-CCY-IS-OK
002660         MOVE "moneda destino no coincide" TO LK-REJECT-REASON
002670         GO TO 3999-REJECT.
002680
002690     PERFORM 3200-DETERMINE-TRANSFER-TYPE
002700         THRU 3200-EXIT.
002710     PERFORM 3300-COMPUTE-COMMISSION
002720         THRU 3300-EXIT.
002730     PERFORM 3400-COMPUTE-ITF
002740         THRU 3400-EXIT.
002750     PERFORM 3600-CHECK-BALANCE
002760         THRU 3600-EXIT.
002770     IF NOT WS-BALANCE-IS-OK
002780         MOVE "Saldo insuficiente" TO LK-REJECT-REASON
002790         GO TO 3999-REJECT.
002800
002810     PERFORM 3690-ROUND-DISPLAY-AMOUNTS
002820         THRU 3690-EXIT.
002830     PERFORM 3700-SET-TRANSFER-STATUS
002840         THRU 3700-EXIT.
002850     PERFORM 3770-BUILD-TRANSFER-OUT
002860         THRU 3770-EXIT.
002870     PERFORM 3800-BUILD-DESCRIPTION
002880         THRU 3800-EXIT.
002890     PERFORM 3750-POST-BALANCES
002900         THRU 3750-EXIT.
002910     PERFORM 3780-BUILD-MOVEMENTS
002920         THRU 3780-EXIT.
002930     PERFORM 3900-BUILD-RESPONSE
002940         THRU 3900-EXIT.
002950     MOVE "Y" TO LK-ACCEPTED.
002960     GOBACK.
002970
002980*-----------------------------------------------------------------
002990 3999-REJECT.
003000     MOVE "N" TO LK-ACCEPTED.
003010     MOVE SPACES TO LK-RSP-TRANSFER-TYPE.
003020     MOVE ZERO TO LK-RSP-COMMISSION-APPLIED.
003030     MOVE LK-REJECT-REASON TO LK-RSP-MESSAGE.
003040     MOVE ZERO TO LK-OUT-MOVEMENT-COUNT.
003050     GOBACK.
003060
003070*-----------------------------------------------------------------
003080* LA VALIDACION DE CUENTAS EXTERNAS NO ESTA CONECTADA EN ESTE
003090* ENTORNO; TODA CUENTA NO LOCAL SE TRATA COMO NO ENCONTRADA
003100* (VER CR-0412 ARRIBA).
003110*-----------------------------------------------------------------
003120 3500-CHECK-EXTERNAL-DEST.
003130     IF LK-DEST-IS-FOUND
003140         GO TO 3500-EXIT.
003150     PERFORM 3510-EXTERNAL-LOOKUP
003160         THRU 3510-EXIT.
003170     IF WS-EXTERNAL-IS-FOUND
003180         MOVE "Y" TO LK-DEST-FOUND.
003190 3500-EXIT.
003200     EXIT.
003210
003220 3510-EXTERNAL-LOOKUP.
003230     MOVE "N" TO WS-EXTERNAL-FOUND.
003240 3510-EXIT.
003250     EXIT.
003260
003270*-----------------------------------------------------------------
003280* MONEDA DE ORIGEN, DESTINO Y DE LA PETICION DEBEN SER PEN O USD
003290*-----------------------------------------------------------------
003300 3000-VALIDATE-CURRENCIES.
003310     MOVE "Y" TO WS-CCY-OK.
003320     INSPECT LK-SRC-CURRENCY CONVERTING
003330         "abcdefghijklmnopqrstuvwxyz" TO
003340         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003350     INSPECT LK-REQ-CURRENCY CONVERTING
003360         "abcdefghijklmnopqrstuvwxyz" TO
003370         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003380     IF LK-SRC-CURRENCY NOT = "PEN" AND
003390        LK-SRC-CURRENCY NOT = "USD"
003400         MOVE "N" TO WS-CCY-OK.
003410     IF LK-REQ-CURRENCY NOT = "PEN" AND
003420        LK-REQ-CURRENCY NOT = "USD"
003430         MOVE "N" TO WS-CCY-OK.
003440     IF WS-DEST-IS-LOCAL
003450         INSPECT LK-DST-CURRENCY CONVERTING
003460             "abcdefghijklmnopqrstuvwxyz" TO
003470             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003480         IF LK-DST-CURRENCY NOT = "PEN" AND
003490            LK-DST-CURRENCY NOT = "USD"
003500             MOVE "N" TO WS-CCY-OK
003510         END-IF
003520     END-IF.
003530 3000-EXIT.
003540     EXIT.
003550
003560*-----------------------------------------------------------------
003570* CONVERSION DE IMPORTES: DEBITO EN MONEDA ORIGEN, ABONO EN
003580* MONEDA DESTINO
003590*-----------------------------------------------------------------
003600 3100-CONVERT-AMOUNTS.
003610     PERFORM 3110-CONVERT-TO-SOURCE
003620         THRU 3110-EXIT.
003630     PERFORM 3120-CONVERT-TO-DEST
003640         THRU 3120-EXIT.
003650 3100-EXIT.
003660     EXIT.
003670
003680 3110-CONVERT-TO-SOURCE.
003690     IF LK-SRC-CURRENCY = "PEN" AND LK-REQ-CURRENCY = "USD"
003700         COMPUTE WS-DEBIT-AMOUNT ROUNDED =
003710             LK-REQ-AMOUNT * WS-RATE-SELL
003720     ELSE
003730         IF LK-SRC-CURRENCY = "USD" AND LK-REQ-CURRENCY = "PEN"
003740             COMPUTE WS-DEBIT-AMOUNT ROUNDED =
003750                 LK-REQ-AMOUNT / WS-RATE-BUY
003760         ELSE
003770             MOVE LK-REQ-CURRENCY TO WS-CONV-FROM-CCY
003780             MOVE LK-SRC-CURRENCY TO WS-CONV-TO-CCY
003790             MOVE LK-REQ-AMOUNT TO WS-CONV-AMOUNT-IN
003800             PERFORM 3190-APPLY-EXCHANGE-RATE
003810                 THRU 3190-EXIT
003820             MOVE WS-CONV-AMOUNT-OUT TO WS-DEBIT-AMOUNT
003830         END-IF
003840     END-IF.
003850 3110-EXIT.
003860     EXIT.
003870
003880 3120-CONVERT-TO-DEST.
003890     MOVE LK-REQ-CURRENCY TO WS-CONV-FROM-CCY.
003900     IF WS-DEST-IS-LOCAL
003910         MOVE LK-DST-CURRENCY TO WS-CONV-TO-CCY
003920     ELSE
003930         MOVE LK-REQ-CURRENCY TO WS-CONV-TO-CCY
003940     END-IF.
003950     MOVE LK-REQ-AMOUNT TO WS-CONV-AMOUNT-IN.
003960     PERFORM 3190-APPLY-EXCHANGE-RATE
003970         THRU 3190-EXIT.
003980     MOVE WS-CONV-AMOUNT-OUT TO WS-CREDIT-AMOUNT.
003990 3120-EXIT.
004000     EXIT.
004010
004020*-----------------------------------------------------------------
004030* CONVERSION GENERICA ENTRE LAS DOS MONEDAS DEL BANCO
004040*-----------------------------------------------------------------
004050 3190-APPLY-EXCHANGE-RATE.
004060     IF WS-CONV-FROM-CCY = WS-CONV-TO-CCY
004070         MOVE WS-CONV-AMOUNT-IN TO WS-CONV-AMOUNT-OUT
004080     ELSE
004090         IF WS-CONV-FROM-CCY = "USD" AND WS-CONV-TO-CCY = "PEN"
004100             COMPUTE WS-CONV-AMOUNT-OUT ROUNDED =
004110                 WS-CONV-AMOUNT-IN * WS-RATE-BUY
004120         ELSE
004130             IF WS-CONV-FROM-CCY = "PEN" AND
004140                WS-CONV-TO-CCY = "USD"
004150                 COMPUTE WS-CONV-AMOUNT-OUT ROUNDED =
004160                     WS-CONV-AMOUNT-IN / WS-RATE-SELL
004170             ELSE
004180                 MOVE WS-CONV-AMOUNT-IN TO WS-CONV-AMOUNT-OUT
004190             END-IF
004200         END-IF
004210     END-IF.
004220 3190-EXIT.
004230     EXIT.
004240
004250*-----------------------------------------------------------------
004260* LA MONEDA DE DESTINO SE TOMA SIEMPRE DE LA PROPIA CUENTA
004270* DESTINO, ASI QUE ESTA COMPROBACION SIEMPRE ES CONFORME PARA
004280* CUENTAS INTERNAS; SE DEJA CODIFICADA POR SI CAMBIA EL ORIGEN
004290* DEL DATO EL DIA QUE SE CONECTE LA VALIDACION EXTERNA.
004300*-----------------------------------------------------------------
004310 3650-CHECK-DEST-CURRENCY.
004320     MOVE "Y" TO WS-DEST-CCY-OK.
004330 3650-EXIT.
004340     EXIT.
004350
004360*-----------------------------------------------------------------
004370* TIPO DE TRANSFERENCIA POR DIA DE SEMANA Y HORA DE LA PETICION
004380*-----------------------------------------------------------------
004390 3200-DETERMINE-TRANSFER-TYPE.
004400     PERFORM 3210-COMPUTE-WEEKDAY
004410         THRU 3210-EXIT.
004420     IF WS-ZW-WEEKDAY >= 2 AND WS-ZW-WEEKDAY <= 6 AND
004430        LK-REQ-TIME-HH >= 8 AND LK-REQ-TIME-HH < 20
004440         MOVE "ONLINE" TO LK-OUT-TYPE
004450     ELSE
004460         MOVE "DIFERIDA" TO LK-OUT-TYPE
004470     END-IF.
004480 3200-EXIT.
004490     EXIT.
004500
004510*-----------------------------------------------------------------
004520* CONGRUENCIA DE ZELLER PARA EL DIA DE LA SEMANA (0=SABADO,
004530* 1=DOMINGO, 2=LUNES ... 6=VIERNES). NO HAY FUNCION DE LIBRERIA
004540* PARA FECHAS EN ESTE COMPILADOR; SE CALCULA A MANO.
004550*-----------------------------------------------------------------
004560 3210-COMPUTE-WEEKDAY.
004570     MOVE LK-REQ-DATE-YYYY TO WS-ZW-YEAR.
004580     MOVE LK-REQ-DATE-MM TO WS-ZW-MONTH.
004590     MOVE LK-REQ-DATE-DD TO WS-ZW-DAY.
004600     IF WS-ZW-MONTH < 3
004610         SUBTRACT 1 FROM WS-ZW-YEAR
004620         ADD 12 TO WS-ZW-MONTH
004630     END-IF.
004640     DIVIDE WS-ZW-YEAR BY 100 GIVING WS-ZW-CENTURY
004650         REMAINDER WS-ZW-YR-IN-CENT.
004660     COMPUTE WS-ZW-TERM1 = (13 * (WS-ZW-MONTH + 1)) / 5.
004670     COMPUTE WS-ZW-TERM2 = WS-ZW-YR-IN-CENT / 4.
004680     COMPUTE WS-ZW-TERM3 = WS-ZW-CENTURY / 4.
004690     COMPUTE WS-ZW-SUM = WS-ZW-DAY + WS-ZW-TERM1 +
004700         WS-ZW-YR-IN-CENT + WS-ZW-TERM2 + WS-ZW-TERM3 +
004710         (5 * WS-ZW-CENTURY).
004720     DIVIDE WS-ZW-SUM BY 7 GIVING WS-ZW-QUOT
004730         REMAINDER WS-ZW-WEEKDAY.
004740 3210-EXIT.
004750     EXIT.
004760
004770*-----------------------------------------------------------------
004780* COMISION SEGUN EL TIPO DE TRANSFERENCIA
004790*-----------------------------------------------------------------
004800 3300-COMPUTE-COMMISSION.
004810     IF LK-OUT-TYPE = "ONLINE"
004820         MOVE 2.00 TO WS-COMMISSION-AMT
004830     ELSE
004840         MOVE 1.00 TO WS-COMMISSION-AMT
004850     END-IF.
004860 3300-EXIT.
004870     EXIT.
004880
004890*-----------------------------------------------------------------
004900* IMPUESTO A LAS TRANSACCIONES FINANCIERAS (ITF)
004910*-----------------------------------------------------------------
004920 3400-COMPUTE-ITF.
004930     MOVE "N" TO WS-ITF-ELIGIBLE.
004940     IF LK-SRC-CURRENCY = "PEN" AND WS-DEBIT-AMOUNT >=
004950         2000.000000
004960         MOVE "Y" TO WS-ITF-ELIGIBLE.
004970     IF LK-SRC-CURRENCY = "USD" AND WS-DEBIT-AMOUNT >=
004980         500.000000
004990         MOVE "Y" TO WS-ITF-ELIGIBLE.
005000     IF WS-ITF-IS-ELIGIBLE
005010         COMPUTE WS-ITF-AMT ROUNDED = WS-DEBIT-AMOUNT * 0.00005
005020     ELSE
005030         MOVE ZERO TO WS-ITF-AMT
005040     END-IF.
005050 3400-EXIT.
005060     EXIT.
005070
005080*-----------------------------------------------------------------
005090* DEBITO TOTAL Y COMPROBACION DE SALDO DISPONIBLE
005100*-----------------------------------------------------------------
005110 3600-CHECK-BALANCE.
005120     COMPUTE WS-TOTAL-DEBIT ROUNDED =
005130         WS-DEBIT-AMOUNT + WS-COMMISSION-AMT + WS-ITF-AMT.
005140     IF LK-SRC-BALANCE >= WS-TOTAL-DEBIT
005150         MOVE "Y" TO WS-BALANCE-OK
005160     ELSE
005170         MOVE "N" TO WS-BALANCE-OK
005180     END-IF.
005190 3600-EXIT.
005200     EXIT.
005210
005220*-----------------------------------------------------------------
005230* IMPORTES YA REDONDEADOS A 2 DECIMALES, PARA GRABAR Y TOTALIZAR
005240*-----------------------------------------------------------------
005250 3690-ROUND-DISPLAY-AMOUNTS.
005260     COMPUTE WS-DEBIT-2DP ROUNDED = WS-DEBIT-AMOUNT.
005270     COMPUTE WS-ITF-2DP ROUNDED = WS-ITF-AMT.
005280     COMPUTE WS-CREDIT-2DP ROUNDED = WS-CREDIT-AMOUNT.
005290 3690-EXIT.
005300     EXIT.
005310
005320*-----------------------------------------------------------------
005330* ESTADO DE LA TRANSFERENCIA
005340*-----------------------------------------------------------------
005350 3700-SET-TRANSFER-STATUS.
005360     IF NOT WS-DEST-IS-LOCAL
005370         MOVE "PENDIENTE_EXTERNO" TO LK-OUT-STATUS
005380     ELSE
005390         IF LK-OUT-TYPE = "ONLINE"
005400             MOVE "EJECUTADA" TO LK-OUT-STATUS
005410         ELSE
005420             MOVE "PENDIENTE" TO LK-OUT-STATUS
005430         END-IF
005440     END-IF.
005450 3700-EXIT.
005460     EXIT.
005470
005480*-----------------------------------------------------------------
005490* REGISTRO DE TRANSFERENCIA A GRABAR POR TRF1
005500*-----------------------------------------------------------------
005510 3770-BUILD-TRANSFER-OUT.
005520     MOVE "TRX-" TO WS-ID-PREFIX.
005530     MOVE LK-TRANSFER-SEQ TO WS-ID-NUMBER.
005540     STRING WS-ID-PREFIX WS-ID-NUMBER DELIMITED BY SIZE
005550         INTO LK-OUT-TRANSFER-ID.
005560     MOVE LK-REQ-CUSTOMER-ID TO LK-OUT-CUSTOMER-ID.
005570     MOVE LK-REQ-SOURCE-ACCOUNT-ID TO LK-OUT-SOURCE-ACCT.
005580     MOVE LK-REQ-DEST-ACCOUNT-ID TO LK-OUT-DEST-ACCT.
005590     IF WS-DEST-IS-LOCAL
005600         MOVE LK-DST-CURRENCY TO LK-OUT-DEST-CURRENCY
005610     ELSE
005620         MOVE LK-REQ-CURRENCY TO LK-OUT-DEST-CURRENCY
005630     END-IF.
005640     MOVE WS-CREDIT-2DP TO LK-OUT-AMOUNT.
005650     MOVE LK-REQ-DATE TO LK-OUT-DATE.
005660     MOVE LK-REQ-TIME TO LK-OUT-TIME.
005670 3770-EXIT.
005680     EXIT.
005690
005700*-----------------------------------------------------------------
005710* DESCRIPCION: LA DEL USUARIO MAS EL RESUMEN DE IMPORTES
005720*-----------------------------------------------------------------
005730 3800-BUILD-DESCRIPTION.
005740     MOVE LK-REQ-AMOUNT TO WS-ED-REQ-AMT.
005750     MOVE WS-TOTAL-DEBIT TO WS-ED-DEBIT-AMT.
005760     MOVE WS-COMMISSION-AMT TO WS-ED-COMM-AMT.
005770     MOVE WS-ITF-2DP TO WS-ED-ITF-AMT.
005780     MOVE WS-CREDIT-2DP TO WS-ED-CREDIT-AMT.
005790     STRING LK-REQ-DESCRIPTION DELIMITED BY "  "
005800         " - IMPORTE " DELIMITED BY SIZE
005810         LK-REQ-CURRENCY DELIMITED BY SIZE
005820         " " DELIMITED BY SIZE
005830         WS-ED-REQ-AMT DELIMITED BY SIZE
005840         "; DEBITO " DELIMITED BY SIZE
005850         LK-SRC-CURRENCY DELIMITED BY SIZE
005860         " " DELIMITED BY SIZE
005870         WS-ED-DEBIT-AMT DELIMITED BY SIZE
005880         "; COMISION " DELIMITED BY SIZE
005890         WS-ED-COMM-AMT DELIMITED BY SIZE
005900         "; ITF " DELIMITED BY SIZE
005910         WS-ED-ITF-AMT DELIMITED BY SIZE
005920         "; ABONO " DELIMITED BY SIZE
005930         LK-OUT-DEST-CURRENCY DELIMITED BY SIZE
005940         " " DELIMITED BY SIZE
005950         WS-ED-CREDIT-AMT DELIMITED BY SIZE
005960         INTO LK-OUT-DESCRIPTION.
005970 3800-EXIT.
005980     EXIT.
005990
006000*-----------------------------------------------------------------
006010* ACTUALIZACION DE SALDOS, DIRECTAMENTE SOBRE LAS AREAS RECIBIDAS
006020* POR REFERENCIA (NO SE DEVUELVEN SALDOS APARTE EN EL RESULTADO)
006030*-----------------------------------------------------------------
006040 3750-POST-BALANCES.
006050     SUBTRACT WS-TOTAL-DEBIT FROM LK-SRC-BALANCE.
006060     IF WS-DEST-IS-LOCAL
006070         ADD WS-CREDIT-2DP TO LK-DST-BALANCE.
006080 3750-EXIT.
006090     EXIT.
006100
006110*-----------------------------------------------------------------
006120* MOVIMIENTOS: DEBITO DEL IMPORTE, COMISION, ITF (SI PROCEDE) Y
006130* ABONO EN LA CUENTA DESTINO (SOLO SI ES UNA CUENTA LOCAL)
006140*-----------------------------------------------------------------
006150 3780-BUILD-MOVEMENTS.
006160     MOVE ZERO TO LK-OUT-MOVEMENT-COUNT.
006170     PERFORM 3781-ADD-DEBIT-MOVEMENT
006180         THRU 3781-EXIT.
006190     PERFORM 3782-ADD-COMMISSION-MOVEMENT
006200         THRU 3782-EXIT.
006210     IF WS-ITF-IS-ELIGIBLE
006220         PERFORM 3783-ADD-ITF-MOVEMENT
006230             THRU 3783-EXIT.
006240     IF WS-DEST-IS-LOCAL
006250         PERFORM 3784-ADD-CREDIT-MOVEMENT
006260             THRU 3784-EXIT.
006270 3780-EXIT.
006280     EXIT.
006290
006300 3781-ADD-DEBIT-MOVEMENT.
006310     ADD 1 TO LK-OUT-MOVEMENT-COUNT.
006320     ADD 1 TO LK-MOVEMENT-SEQ.
006330     SET WS-MOVIDX TO LK-OUT-MOVEMENT-COUNT.
006340     MOVE "MOV-" TO WS-ID-PREFIX.
006350     MOVE LK-MOVEMENT-SEQ TO WS-ID-NUMBER.
006360     STRING WS-ID-PREFIX WS-ID-NUMBER DELIMITED BY SIZE
006370         INTO LK-MOV-ID (WS-MOVIDX).
006380     MOVE LK-REQ-SOURCE-ACCOUNT-ID TO LK-MOV-ACCOUNT-ID
006390         (WS-MOVIDX).
006400     MOVE LK-OUT-TRANSFER-ID TO LK-MOV-TRANSFER-ID (WS-MOVIDX).
006410     COMPUTE LK-MOV-AMOUNT (WS-MOVIDX) = WS-DEBIT-2DP * -1.
006420     MOVE LK-SRC-CURRENCY TO LK-MOV-CURRENCY (WS-MOVIDX).
006430     MOVE "OUT" TO LK-MOV-TYPE (WS-MOVIDX).
006440     MOVE "monto transferencia" TO LK-MOV-DESCRIPTION
006450         (WS-MOVIDX).
006460     MOVE LK-REQ-DATE TO LK-MOV-DATE (WS-MOVIDX).
006470     MOVE LK-REQ-TIME TO LK-MOV-TIME (WS-MOVIDX).
006480 3781-EXIT.
006490     EXIT.
006500
006510 3782-ADD-COMMISSION-MOVEMENT.
006520     ADD 1 TO LK-OUT-MOVEMENT-COUNT.
006530     ADD 1 TO LK-MOVEMENT-SEQ.
006540     SET WS-MOVIDX TO LK-OUT-MOVEMENT-COUNT.
006550     MOVE "MOV-" TO WS-ID-PREFIX.
006560     MOVE LK-MOVEMENT-SEQ TO WS-ID-NUMBER.
006570     STRING WS-ID-PREFIX WS-ID-NUMBER DELIMITED BY SIZE
006580         INTO LK-MOV-ID (WS-MOVIDX).
006590     MOVE LK-REQ-SOURCE-ACCOUNT-ID TO LK-MOV-ACCOUNT-ID
006600         (WS-MOVIDX).
006610     MOVE LK-OUT-TRANSFER-ID TO LK-MOV-TRANSFER-ID (WS-MOVIDX).
006620     COMPUTE LK-MOV-AMOUNT (WS-MOVIDX) = WS-COMMISSION-AMT * -1.
006630     MOVE LK-SRC-CURRENCY TO LK-MOV-CURRENCY (WS-MOVIDX).
006640     MOVE "OUT" TO LK-MOV-TYPE (WS-MOVIDX).
006650     MOVE "comision transferencia" TO LK-MOV-DESCRIPTION
006660         (WS-MOVIDX).
006670     MOVE LK-REQ-DATE TO LK-MOV-DATE (WS-MOVIDX).
006680     MOVE LK-REQ-TIME TO LK-MOV-TIME (WS-MOVIDX).
006690 3782-EXIT.
006700     EXIT.
006710
006720 3783-ADD-ITF-MOVEMENT.
006730     ADD 1 TO LK-OUT-MOVEMENT-COUNT.
006740     ADD 1 TO LK-MOVEMENT-SEQ.
006750     SET WS-MOVIDX TO LK-OUT-MOVEMENT-COUNT.
006760     MOVE "MOV-" TO WS-ID-PREFIX.
006770     MOVE LK-MOVEMENT-SEQ TO WS-ID-NUMBER.
006780     STRING WS-ID-PREFIX WS-ID-NUMBER DELIMITED BY SIZE
006790         INTO LK-MOV-ID (WS-MOVIDX).
006800     MOVE LK-REQ-SOURCE-ACCOUNT-ID TO LK-MOV-ACCOUNT-ID
006810         (WS-MOVIDX).
006820     MOVE LK-OUT-TRANSFER-ID TO LK-MOV-TRANSFER-ID (WS-MOVIDX).
006830     COMPUTE LK-MOV-AMOUNT (WS-MOVIDX) = WS-ITF-2DP * -1.
006840     MOVE LK-SRC-CURRENCY TO LK-MOV-CURRENCY (WS-MOVIDX).
006850     MOVE "OUT" TO LK-MOV-TYPE (WS-MOVIDX).
006860     MOVE "ITF" TO LK-MOV-DESCRIPTION (WS-MOVIDX).
006870     MOVE LK-REQ-DATE TO LK-MOV-DATE (WS-MOVIDX).
006880     MOVE LK-REQ-TIME TO LK-MOV-TIME (WS-MOVIDX).
006890 3783-EXIT.
006900     EXIT.
006910
006920 3784-ADD-CREDIT-MOVEMENT.
006930     ADD 1 TO LK-OUT-MOVEMENT-COUNT.
006940     ADD 1 TO LK-MOVEMENT-SEQ.
006950     SET WS-MOVIDX TO LK-OUT-MOVEMENT-COUNT.
006960     MOVE "MOV-" TO WS-ID-PREFIX.
006970     MOVE LK-MOVEMENT-SEQ TO WS-ID-NUMBER.
006980     STRING WS-ID-PREFIX WS-ID-NUMBER DELIMITED BY SIZE
006990         INTO LK-MOV-ID (WS-MOVIDX).
007000     MOVE LK-REQ-DEST-ACCOUNT-ID TO LK-MOV-ACCOUNT-ID
007010         (WS-MOVIDX).
007020     MOVE LK-OUT-TRANSFER-ID TO LK-MOV-TRANSFER-ID (WS-MOVIDX).
007030     MOVE WS-CREDIT-2DP TO LK-MOV-AMOUNT (WS-MOVIDX).
007040     MOVE LK-DST-CURRENCY TO LK-MOV-CURRENCY (WS-MOVIDX).
007050     MOVE "IN" TO LK-MOV-TYPE (WS-MOVIDX).
007060     MOVE LK-REQ-DESCRIPTION TO LK-MOV-DESCRIPTION (WS-MOVIDX).
007070     MOVE LK-REQ-DATE TO LK-MOV-DATE (WS-MOVIDX).
007080     MOVE LK-REQ-TIME TO LK-MOV-TIME (WS-MOVIDX).
007090 3784-EXIT.
007100     EXIT.
007110
007120*-----------------------------------------------------------------
007130* RESPUESTA Y TOTALES POR MONEDA PARA EL INFORME DE TRF1
007140*-----------------------------------------------------------------
007150 3900-BUILD-RESPONSE.
007160     MOVE LK-OUT-TRANSFER-ID TO LK-RSP-TRANSFER-ID.
007170     MOVE LK-OUT-STATUS TO LK-RSP-STATUS.
007180     MOVE LK-OUT-TYPE TO LK-RSP-TRANSFER-TYPE.
007190     COMPUTE LK-RSP-COMMISSION-APPLIED ROUNDED =
007200         WS-COMMISSION-AMT + WS-ITF-2DP.
007210     MOVE SPACES TO LK-RSP-MESSAGE.
007220     PERFORM 3950-ACCUMULATE-CCY-TOTALS
007230         THRU 3950-EXIT.
007240 3900-EXIT.
007250     EXIT.
007260
007270 3950-ACCUMULATE-CCY-TOTALS.
007280     MOVE ZERO TO LK-OUT-PEN-DEBITED LK-OUT-PEN-COMMISSION
007290         LK-OUT-PEN-ITF.
007300     MOVE ZERO TO LK-OUT-USD-DEBITED LK-OUT-USD-COMMISSION
007310         LK-OUT-USD-ITF.
007320     IF LK-SRC-CURRENCY = "PEN"
007330         MOVE WS-DEBIT-2DP TO LK-OUT-PEN-DEBITED
007340         MOVE WS-COMMISSION-AMT TO LK-OUT-PEN-COMMISSION
007350         MOVE WS-ITF-2DP TO LK-OUT-PEN-ITF
007360     ELSE
007370         MOVE WS-DEBIT-2DP TO LK-OUT-USD-DEBITED
007380         MOVE WS-COMMISSION-AMT TO LK-OUT-USD-COMMISSION
007390         MOVE WS-ITF-2DP TO LK-OUT-USD-ITF
007400     END-IF.
007410 3950-EXIT.
007420     EXIT.
