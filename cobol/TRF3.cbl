000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRF3.
000120 AUTHOR. M. SOTO.
000130 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN. 02/09/89.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*****************************************************************
000180* HISTORIAL DE MODIFICACIONES
000190*-----------------------------------------------------------------
000200* FECHA    PROG  PETICION   DESCRIPCION
000210* -------- ----- ---------- ---------------------------------
000220* 02/09/89 MSO   CR-0097    VERSION INICIAL. UTILIDAD DE COTIZA-
000230*                           CION RAPIDA PARA VENTANILLA: DADO EL
000240*                           TIPO DE TRANSFERENCIA, DEVUELVE LA
000250*                           COMISION SIN TOCAR CUENTAS.
000260* 30/01/90 MSO   CR-0103    SE PASA EL TIPO A MAYUSCULAS ANTES DE
000270*                           COMPARAR, PARA ADMITIR ENTRADA EN
000280*                           MINUSCULAS DESDE VENTANILLA.
000290* 12/07/96 JPN   CR-0455    SE AÑADE FECHA DE COTIZACION AL
000300*                           REGISTRO DE ENTRADA PARA CUADRE CON
000310*                           EL LISTADO DIARIO DE VENTANILLA.
000320* 21/11/99 MSO   Y2K-0139   REVISION MILENIO. FECHA DE COTIZACION
000330*                           A 4 DIGITOS DE AÑO; SIN INCIDENCIAS.
000340* 08/05/06 DGR   CR-0661    NUEVO CAMPO DE IDENTIFICADOR DE
000350*                           PETICION EN ENTRADA Y SALIDA PARA
000360*                           PODER CASAR AMBOS FICHEROS.
000370*****************************************************************
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT QUOTE-REQUEST ASSIGN TO QUOTEIN
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS FS-QUOTE-REQUEST.
000480     SELECT QUOTE-RESPONSE ASSIGN TO QUOTEOUT
000490         ORGANIZATION IS LINE SEQUENTIAL
000500         FILE STATUS IS FS-QUOTE-RESPONSE.
000510
000520 DATA DIVISION.
000530 FILE SECTION.
000540*-----------------------------------------------------------------
000550* PETICION DE COTIZACION: SOLO EL TIPO DE TRANSFERENCIA Y LA
000560* FECHA EN QUE SE PIDE
000570*-----------------------------------------------------------------
000580 FD  QUOTE-REQUEST
000590     LABEL RECORD STANDARD.
000600 01  QUOTE-REQUEST-REG.
000610     02 QRQ-REQUEST-ID                PIC X(10).
000620     02 QRQ-TRANSFER-TYPE              PIC X(10).
000630*    PRIMER CARACTER Y RESTO, PARA LOS LISTADOS DE VENTANILLA
000640     02 QRQ-TYPE-PARTS REDEFINES QRQ-TRANSFER-TYPE.
000650        03 QRQ-TYPE-FIRST               PIC X(01).
000660        03 QRQ-TYPE-REST                PIC X(09).
000670     02 QRQ-QUOTE-DATE                   PIC 9(08).
000680*    DESGLOSE ANO/MES/DIA DE LA FECHA DE COTIZACION
000690     02 QRQ-QUOTE-DATE-PARTS REDEFINES QRQ-QUOTE-DATE.
000700        03 QRQ-DATE-YYYY                 PIC 9(04).
000710        03 QRQ-DATE-MM                    PIC 9(02).
000720        03 QRQ-DATE-DD                     PIC 9(02).
000730     02 FILLER                              PIC X(10).
000740
000750*-----------------------------------------------------------------
000760* RESPUESTA DE COTIZACION: ESTADO, TIPO YA NORMALIZADO Y COMISION
000770*-----------------------------------------------------------------
000780 FD  QUOTE-RESPONSE
000790     LABEL RECORD STANDARD.
000800 01  QUOTE-RESPONSE-REG.
000810     02 QRS-REQUEST-ID                PIC X(10).
000820     02 QRS-STATUS                     PIC X(20).
000830     02 QRS-TRANSFER-TYPE               PIC X(10).
000840     02 QRS-COMMISSION                   PIC S9(07)V99.
000850*    DESGLOSE ENTERO/DECIMAL DE LA COMISION, PARA CUADRE MANUAL
000860     02 QRS-COMMISSION-PARTS REDEFINES QRS-COMMISSION.
000870        03 QRS-COMMISSION-INT             PIC S9(07).
000880        03 QRS-COMMISSION-DEC              PIC 9(02).
000890     02 FILLER                              PIC X(10).
000900
000910 WORKING-STORAGE SECTION.
000920 77 FS-QUOTE-REQUEST                  PIC X(02) VALUE "00".
000930 77 FS-QUOTE-RESPONSE                 PIC X(02) VALUE "00".
000940 77 WS-RECS-READ                      PIC S9(04) COMP VALUE ZERO.
000950
000960 PROCEDURE DIVISION.
000970 0000-MAIN.
000980     PERFORM 1000-QUOTE-TRANSFER
000990         THRU 1000-EXIT.
001000     STOP RUN.
001010
001020*-----------------------------------------------------------------
001030* COTIZACION RAPIDA: LEE UNA PETICION, NORMALIZA EL TIPO,
001040* CALCULA LA COMISION Y ESCRIBE LA RESPUESTA. NO TOCA CUENTAS
001050* NI SALDOS.
001060*-----------------------------------------------------------------
001070 1000-QUOTE-TRANSFER.
001080     OPEN INPUT QUOTE-REQUEST.
001090     IF FS-QUOTE-REQUEST NOT = "00"
001100         GO TO 9800-ABEND.
001110     OPEN OUTPUT QUOTE-RESPONSE.
001120     IF FS-QUOTE-RESPONSE NOT = "00"
001130         GO TO 9800-ABEND.
001140
001150     READ QUOTE-REQUEST
001160         AT END
001170             GO TO 1090-NO-REQUEST.
001180     ADD 1 TO WS-RECS-READ.
001190
001200     PERFORM 1100-UPPERCASE-TYPE
001210         THRU 1100-EXIT.
001220     PERFORM 1200-COMPUTE-COMMISSION
001230         THRU 1200-EXIT.
001240
001250     MOVE QRQ-REQUEST-ID   TO QRS-REQUEST-ID.
001260     MOVE "EJECUTADA"       TO QRS-STATUS.
001270     MOVE QRQ-TRANSFER-TYPE TO QRS-TRANSFER-TYPE.
001280     WRITE QUOTE-RESPONSE-REG.
001290
001300 1090-NO-REQUEST.
001310     CLOSE QUOTE-REQUEST QUOTE-RESPONSE.
001320 1000-EXIT.
001330     EXIT.
001340
001350*-----------------------------------------------------------------
001360* EL TIPO PUEDE LLEGAR EN MINUSCULAS DESDE VENTANILLA; SE PASA A
001370* MAYUSCULAS ANTES DE COMPARAR (VER CR-0103 ARRIBA)
001380*-----------------------------------------------------------------
001390 1100-UPPERCASE-TYPE.
001400     INSPECT QRQ-TRANSFER-TYPE CONVERTING
001410         "abcdefghijklmnopqrstuvwxyz" TO
001420         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001430 1100-EXIT.
001440     EXIT.
001450
001460*-----------------------------------------------------------------
001470* REGLA SIMPLE DE COMISION: ONLINE 2.00, CUALQUIER OTRO TIPO 1.00
001480*-----------------------------------------------------------------
001490 1200-COMPUTE-COMMISSION.
001500     IF QRQ-TRANSFER-TYPE = "ONLINE"
001510         MOVE 2.00 TO QRS-COMMISSION
001520     ELSE
001530         MOVE 1.00 TO QRS-COMMISSION
001540     END-IF.
001550 1200-EXIT.
001560     EXIT.
001570
001580*-----------------------------------------------------------------
001590* ERROR DE APERTURA DE FICHERO: SE DEJA CONSTANCIA Y SE PARA
001600*-----------------------------------------------------------------
001610 9800-ABEND.
001620     DISPLAY "TRF3 - ERROR DE APERTURA DE FICHERO".
001630     DISPLAY "FS-QUOTE-REQUEST  = " FS-QUOTE-REQUEST.
001640     DISPLAY "FS-QUOTE-RESPONSE = " FS-QUOTE-RESPONSE.
001650     STOP RUN.
