000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRF1.
000120 AUTHOR. R. ALONSO.
000130 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN. 12/04/87.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*****************************************************************
000180* HISTORIAL DE MODIFICACIONES
000190*-----------------------------------------------------------------
000200* FECHA    PROG  PETICION   DESCRIPCION
000210* -------- ----- ---------- ---------------------------------
000220* 12/04/87 RAL   INI-001    VERSION INICIAL. PROCESO BATCH DE
000230*                           TRANSFERENCIAS ENTRE CUENTAS, LEE
000240*                           MAESTRO DE CUENTAS Y FICHERO DE
000250*                           PETICIONES, LLAMA A TRF2 PARA LA
000260*                           LOGICA DE CADA TRANSFERENCIA.
000270* 30/11/87 RAL   CR-0077    SE AÑADE EL INFORME DE CONTROL
000280*                           RUN-REPORT CON TOTALES POR MONEDA.
000290* 14/06/88 MSO   CR-0114    NUMERACION DE TRANSFERENCIAS Y
000300*                           MOVIMIENTOS PASA DE FICHERO EXTERNO
000310*                           A CONTADOR EN MEMORIA POR EJECUCION.
000320* 22/01/90 JPN   INC-0231   CORREGIDO TRUNCAMIENTO DEL MAESTRO
000330*                           DE CUENTAS AL ESCRIBIR ACCOUNTS-OUT.
000340* 09/03/92 MSO   CR-0340    SE AÑADE DETALLE DE PETICIONES
000350*                           RECHAZADAS AL PIE DEL RUN-REPORT.
000360* 17/08/94 RAL   CR-0412    TABLA DE CUENTAS AMPLIADA A 2000
000370*                           ENTRADAS POR CRECIMIENTO DE CARTERA.
000380* 05/02/96 JPN   INC-0501   BUSQUEDA DE CUENTA DESTINO NO
000390*                           ACTUALIZABA EL INDICE TRAS RECHAZO.
000400* 11/11/98 MSO   Y2K-0118   REVISION MILENIO. CAMPOS DE FECHA YA
000410*                           VENIAN A 4 DIGITOS DE ANO; SIN CAMBIO
000420*                           DE LONGITUD. VERIFICADO EN PRUEBAS.
000430* 23/02/99 MSO   Y2K-0140   CIERRE DE REVISION MILENIO - OK.
000440* 19/07/01 DGR    CR-0588   SOPORTE DE CUENTAS EN USD ADEMAS DE
000450*                           PEN; TOTALES DE INFORME SEPARADOS
000460*                           POR MONEDA.
000470* 04/03/05 DGR    CR-0650   SE AÑADE EL ITF EN EL DEBITO TOTAL
000480*                           PARA CUMPLIR NORMATIVA TRIBUTARIA.
000490* 13/10/09 LVC    INC-0733  TABLA DE RECHAZOS AMPLIADA A 500
000500*                           ENTRADAS (SE QUEDABA CORTA EN CIERRE
000510*                           DE FIN DE MES).
000520*****************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ACCOUNTS ASSIGN TO ACCTIN
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS FS-ACCOUNTS.
000640
000650     SELECT ACCOUNTS-OUT ASSIGN TO ACCTOUT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS FS-ACCOUNTS-OUT.
000680
000690     SELECT TRANSFER-REQUESTS ASSIGN TO REQIN
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS FS-REQUESTS.
000720
000730     SELECT TRANSFERS-OUT ASSIGN TO TRFOUT
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-TRANSFERS-OUT.
000760
000770     SELECT MOVEMENTS-OUT ASSIGN TO MOVOUT
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS FS-MOVEMENTS-OUT.
000800
000810     SELECT RESPONSES-OUT ASSIGN TO RSPOUT
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS FS-RESPONSES-OUT.
000840
000850     SELECT RUN-REPORT ASSIGN TO RPTOUT
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS FS-REPORT.
000880
000890 DATA DIVISION.
000900 FILE SECTION.
000910*-----------------------------------------------------------------
000920* MAESTRO DE CUENTAS (ENTRADA)
000930*-----------------------------------------------------------------
000940 FD  ACCOUNTS
000950     LABEL RECORD STANDARD.
000960 01  ACCT-MASTER-REG.
000970     02 ACM-ACCOUNT-ID          PIC X(30).
000980     02 ACM-CUSTOMER-ID         PIC X(30).
000990     02 ACM-CURRENCY            PIC X(03).
001000     02 ACM-BALANCE             PIC S9(13)V99.
001010*    DESGLOSE ENTERO/DECIMAL DEL SALDO PARA LISTADOS DE CONTROL
001020     02 ACM-BALANCE-PARTS REDEFINES ACM-BALANCE.
001030        03 ACM-BALANCE-INT      PIC S9(13).
001040        03 ACM-BALANCE-DEC      PIC 9(02).
001050     02 ACM-ACCT-STATUS         PIC X(20).
001060     02 FILLER                  PIC X(20).
001070
001080*-----------------------------------------------------------------
001090* MAESTRO DE CUENTAS ACTUALIZADO (SALIDA DE FIN DE PROCESO)
001100*-----------------------------------------------------------------
001110 FD  ACCOUNTS-OUT
001120     LABEL RECORD STANDARD.
001130 01  ACCT-MASTER-OUT-REG.
001140     02 ACO-ACCOUNT-ID          PIC X(30).
001150     02 ACO-CUSTOMER-ID         PIC X(30).
001160     02 ACO-CURRENCY            PIC X(03).
001170     02 ACO-BALANCE             PIC S9(13)V99.
001180     02 ACO-ACCT-STATUS         PIC X(20).
001190     02 FILLER                  PIC X(20).
001200
001210*-----------------------------------------------------------------
001220* PETICIONES DE TRANSFERENCIA (ENTRADA)
001230*-----------------------------------------------------------------
001240 FD  TRANSFER-REQUESTS
001250     LABEL RECORD STANDARD.
001260 01  TRF-REQUEST-REG.
001270     02 REQ-CUSTOMER-ID         PIC X(30).
001280     02 REQ-SOURCE-ACCOUNT-ID   PIC X(30).
001290     02 REQ-DEST-ACCOUNT-ID     PIC X(30).
001300     02 REQ-AMOUNT               PIC S9(11)V99.
001310     02 REQ-CURRENCY             PIC X(03).
001320     02 REQ-DESCRIPTION          PIC X(100).
001330     02 REQ-DATE                 PIC 9(08).
001340*    DESGLOSE ANO/MES/DIA DE LA FECHA DE PETICION
001350     02 REQ-DATE-PARTS REDEFINES REQ-DATE.
001360        03 REQ-DATE-YYYY         PIC 9(04).
001370        03 REQ-DATE-MM           PIC 9(02).
001380        03 REQ-DATE-DD           PIC 9(02).
001390     02 REQ-TIME                 PIC 9(04).
001400*    DESGLOSE HORA/MINUTO DE LA HORA DE PETICION
001410     02 REQ-TIME-PARTS REDEFINES REQ-TIME.
001420        03 REQ-TIME-HH           PIC 9(02).
001430        03 REQ-TIME-MM           PIC 9(02).
001440     02 FILLER                   PIC X(10).
001450
001460*-----------------------------------------------------------------
001470* TRANSFERENCIAS ACEPTADAS (SALIDA)
001480*-----------------------------------------------------------------
001490 FD  TRANSFERS-OUT
001500     LABEL RECORD STANDARD.
001510 01  TRANSFER-OUT-REG.
001520     02 TRO-TRANSFER-ID          PIC X(40).
001530     02 TRO-CUSTOMER-ID          PIC X(30).
001540     02 TRO-SOURCE-ACCOUNT-ID    PIC X(30).
001550     02 TRO-DEST-ACCOUNT-ID      PIC X(40).
001560     02 TRO-DEST-CURRENCY        PIC X(03).
001570     02 TRO-AMOUNT                PIC S9(13)V99.
001580     02 TRO-DESCRIPTION           PIC X(200).
001590     02 TRO-DATE                  PIC 9(08).
001600     02 TRO-TIME                  PIC 9(04).
001610     02 TRO-TYPE                  PIC X(10).
001620     02 TRO-STATUS                PIC X(20).
001630     02 FILLER                    PIC X(20).
001640
001650*-----------------------------------------------------------------
001660* MOVIMIENTOS DE CUENTA (SALIDA, 2 A 4 POR TRANSFERENCIA)
001670*-----------------------------------------------------------------
001680 FD  MOVEMENTS-OUT
001690     LABEL RECORD STANDARD.
001700 01  MOVEMENT-OUT-REG.
001710     02 MVO-MOVEMENT-ID           PIC X(40).
001720     02 MVO-ACCOUNT-ID            PIC X(30).
001730     02 MVO-TRANSFER-ID           PIC X(40).
001740     02 MVO-AMOUNT                 PIC S9(13)V99.
001750     02 MVO-CURRENCY               PIC X(03).
001760     02 MVO-TYPE                   PIC X(03).
001770     02 MVO-DESCRIPTION            PIC X(100).
001780     02 MVO-DATE                   PIC 9(08).
001790     02 MVO-TIME                   PIC 9(04).
001800     02 FILLER                     PIC X(15).
001810
001820*-----------------------------------------------------------------
001830* RESPUESTA POR PETICION (SALIDA, ACEPTADA O RECHAZADA)
001840*-----------------------------------------------------------------
001850 FD  RESPONSES-OUT
001860     LABEL RECORD STANDARD.
001870 01  RESPONSE-OUT-REG.
001880     02 RSO-TRANSFER-ID            PIC X(40).
001890     02 RSO-STATUS                 PIC X(20).
001900     02 RSO-TRANSFER-TYPE          PIC X(10).
001910     02 RSO-COMMISSION-APPLIED      PIC S9(09)V99.
001920     02 RSO-MESSAGE                 PIC X(100).
001930     02 FILLER                      PIC X(15).
001940
001950*-----------------------------------------------------------------
001960* INFORME DE CONTROL DE LA EJECUCION
001970*-----------------------------------------------------------------
001980 FD  RUN-REPORT
001990     LABEL RECORD STANDARD.
002000 01  REPORT-LINE-REG                PIC X(132).
002010
002020 WORKING-STORAGE SECTION.
002030 77 FS-ACCOUNTS                     PIC X(02).
002040 77 FS-ACCOUNTS-OUT                  PIC X(02).
002050 77 FS-REQUESTS                      PIC X(02).
002060 77 FS-TRANSFERS-OUT                 PIC X(02).
002070 77 FS-MOVEMENTS-OUT                 PIC X(02).
002080 77 FS-RESPONSES-OUT                 PIC X(02).
002090 77 FS-REPORT                        PIC X(02).
002100
002110*-----------------------------------------------------------------
002120* TABLA DE CUENTAS EN MEMORIA (SUSTITUYE AL ACCESO INDEXADO;
002130* LA PLATAFORMA NO DISPONE DE FICHEROS INDEXADOS EN ESTE PROCESO)
002140*-----------------------------------------------------------------
002150 77 ACCT-TABLE-COUNT                PIC S9(04) COMP VALUE ZERO.
002160 77 ACCT-TABLE-MAX                  PIC S9(04) COMP VALUE 2000.
002170
002180 01  ACCOUNT-TABLE.
002190     02 ACCT-TABLE-ENTRY
002200        OCCURS 1 TO 2000 TIMES DEPENDING ON ACCT-TABLE-COUNT
002210        ASCENDING KEY IS ATB-ACCOUNT-ID
002220        INDEXED BY ATB-IDX, ATB-SRC-IDX, ATB-DST-IDX.
002230        03 ATB-ACCOUNT-ID         PIC X(30).
002240        03 ATB-CUSTOMER-ID        PIC X(30).
002250        03 ATB-CURRENCY           PIC X(03).
002260        03 ATB-BALANCE            PIC S9(13)V99.
002270        03 ATB-ACCT-STATUS        PIC X(20).
002280        03 FILLER                 PIC X(10).
002290
002300*-----------------------------------------------------------------
002310* CUENTA "VACIA" QUE SE PASA A TRF2 CUANDO NO EXISTE DESTINO
002320*-----------------------------------------------------------------
002330 01  WS-DUMMY-DEST-ACCOUNT.
002340     02 WS-DUMMY-ACCOUNT-ID       PIC X(30) VALUE SPACES.
002350     02 WS-DUMMY-CUSTOMER-ID      PIC X(30) VALUE SPACES.
002360     02 WS-DUMMY-CURRENCY         PIC X(03) VALUE SPACES.
002370     02 WS-DUMMY-BALANCE          PIC S9(13)V99 VALUE ZERO.
002380     02 WS-DUMMY-ACCT-STATUS      PIC X(20) VALUE SPACES.
002390     02 FILLER                    PIC X(10) VALUE SPACES.
002400
002410 77 WS-DEST-FOUND                   PIC X(01) VALUE "N".
002420     88 WS-DEST-IS-FOUND            VALUE "Y".
002430     88 WS-DEST-IS-NOT-FOUND        VALUE "N".
002440
002450*-----------------------------------------------------------------
002460* CONTADORES DE NUMERACION, VALIDOS SOLO DENTRO DE ESTA EJECUCION
002470*-----------------------------------------------------------------
002480 77 WS-TRANSFER-SEQ                 PIC S9(08) COMP VALUE ZERO.
002490 77 WS-MOVEMENT-SEQ                 PIC S9(08) COMP VALUE ZERO.
002500 77 WS-REQUEST-SEQ                  PIC S9(07) COMP VALUE ZERO.
002510
002520*-----------------------------------------------------------------
002530* CONTADORES Y TOTALES DE CONTROL PARA EL RUN-REPORT
002540*-----------------------------------------------------------------
002550 77 WS-REQS-READ                    PIC S9(07) COMP VALUE ZERO.
002560 77 WS-REQS-ACCEPTED                PIC S9(07) COMP VALUE ZERO.
002570 77 WS-REQS-REJECTED                PIC S9(07) COMP VALUE ZERO.
002580
002590 01  WS-CURRENCY-TOTALS.
002600     02 WS-TOTALS-PEN.
002610        03 WS-PEN-DEBITED          PIC S9(13)V99 VALUE ZERO.
002620        03 WS-PEN-COMMISSION       PIC S9(13)V99 VALUE ZERO.
002630        03 WS-PEN-ITF              PIC S9(13)V99 VALUE ZERO.
002640     02 WS-TOTALS-USD.
002650        03 WS-USD-DEBITED          PIC S9(13)V99 VALUE ZERO.
002660        03 WS-USD-COMMISSION       PIC S9(13)V99 VALUE ZERO.
002670        03 WS-USD-ITF              PIC S9(13)V99 VALUE ZERO.
002680     02 FILLER                     PIC X(10).
002690
002700*-----------------------------------------------------------------
002710* TABLA DE RECHAZOS PARA EL DETALLE DEL RUN-REPORT
002720*-----------------------------------------------------------------
002730 01  WS-REJECT-TABLE.
002740     02 WS-REJECT-ENTRY OCCURS 500 TIMES INDEXED BY WS-REJ-IDX.
002750        03 WS-REJECT-SEQ           PIC S9(07) COMP.
002760        03 WS-REJECT-ACCOUNT       PIC X(30).
002770        03 WS-REJ-TAB-REASON       PIC X(40).
002780        03 FILLER                  PIC X(05).
002790 77 WS-REJECT-COUNT                 PIC S9(07) COMP VALUE ZERO.
002800
002810*-----------------------------------------------------------------
002820* AREA DE INTERCAMBIO CON TRF2 (MOTOR DE TRANSFERENCIAS)
002830*-----------------------------------------------------------------
002840 01  WS-POST-RESULT.
002850     02 WS-ACCEPTED                PIC X(01).
002860        88 WS-IS-ACCEPTED           VALUE "Y".
002870        88 WS-IS-REJECTED           VALUE "N".
002880     02 WS-REJECT-REASON            PIC X(40).
002890     02 WS-OUT-TRANSFER.
002900        03 WS-OUT-TRANSFER-ID       PIC X(40).
002910        03 WS-OUT-CUSTOMER-ID       PIC X(30).
002920        03 WS-OUT-SOURCE-ACCT       PIC X(30).
002930        03 WS-OUT-DEST-ACCT         PIC X(40).
002940        03 WS-OUT-DEST-CURRENCY     PIC X(03).
002950        03 WS-OUT-AMOUNT             PIC S9(13)V99.
002960        03 WS-OUT-DESCRIPTION        PIC X(200).
002970        03 WS-OUT-DATE                PIC 9(08).
002980        03 WS-OUT-TIME                PIC 9(04).
002990        03 WS-OUT-TYPE                 PIC X(10).
003000        03 WS-OUT-STATUS               PIC X(20).
003010        03 FILLER                      PIC X(10).
003020     02 WS-OUT-MOVEMENT-COUNT       PIC S9(01) COMP.
003030     02 WS-OUT-MOVEMENT OCCURS 4 TIMES.
003040        03 WS-MOV-ID                 PIC X(40).
003050        03 WS-MOV-ACCOUNT-ID         PIC X(30).
003060        03 WS-MOV-TRANSFER-ID        PIC X(40).
003070        03 WS-MOV-AMOUNT              PIC S9(13)V99.
003080        03 WS-MOV-CURRENCY            PIC X(03).
003090        03 WS-MOV-TYPE                PIC X(03).
003100        03 WS-MOV-DESCRIPTION         PIC X(100).
003110        03 WS-MOV-DATE                 PIC 9(08).
003120        03 WS-MOV-TIME                 PIC 9(04).
003130        03 FILLER                      PIC X(05).
003140     02 WS-OUT-RESPONSE.
003150        03 WS-RSP-TRANSFER-ID         PIC X(40).
003160        03 WS-RSP-STATUS              PIC X(20).
003170        03 WS-RSP-TRANSFER-TYPE       PIC X(10).
003180        03 WS-RSP-COMMISSION-APPLIED   PIC S9(09)V99.
003190        03 WS-RSP-MESSAGE              PIC X(100).
003200        03 FILLER                      PIC X(10).
003210     02 WS-OUT-PEN-DEBITED            PIC S9(13)V99.
003220     02 WS-OUT-PEN-COMMISSION         PIC S9(13)V99.
003230     02 WS-OUT-PEN-ITF                PIC S9(13)V99.
003240     02 WS-OUT-USD-DEBITED            PIC S9(13)V99.
003250     02 WS-OUT-USD-COMMISSION         PIC S9(13)V99.
003260     02 WS-OUT-USD-ITF                PIC S9(13)V99.
003270     02 FILLER                        PIC X(10).
003280
003290 77 WS-SUBS                         PIC S9(04) COMP VALUE ZERO.
003300 77 WS-EOF-ACCOUNTS                 PIC X(01) VALUE "N".
003310     88 WS-NO-MORE-ACCOUNTS         VALUE "Y".
003320 77 WS-EOF-REQUESTS                 PIC X(01) VALUE "N".
003330     88 WS-NO-MORE-REQUESTS         VALUE "Y".
003340
003350*-----------------------------------------------------------------
003360* LINEAS DEL INFORME
003370*-----------------------------------------------------------------
003380 01  WS-REPORT-LINE                 PIC X(132).
003390 01  WS-EDIT-TOTAL                  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
003400 01  WS-EDIT-COUNT                  PIC Z,ZZZ,ZZ9.
003410 01  WS-EDIT-SEQ                    PIC Z,ZZZ,ZZ9.
003420
003430 PROCEDURE DIVISION.
003440 0000-MAIN.
003450     PERFORM 1000-INITIALIZE
003460         THRU 1000-EXIT.
003470     PERFORM 1100-LOAD-ACCOUNTS
003480         THRU 1100-EXIT.
003490     PERFORM 2000-PROCESS-REQUESTS
003500         THRU 2000-EXIT.
003510     PERFORM 5000-WRITE-ACCOUNT-MASTER
003520         THRU 5000-EXIT.
003530     PERFORM 6000-PRINT-RUN-REPORT
003540         THRU 6000-EXIT.
003550     PERFORM 9900-TERMINATE
003560         THRU 9900-EXIT.
003570     STOP RUN.
003580
003590*-----------------------------------------------------------------
003600 1000-INITIALIZE.
003610     MOVE ZERO TO WS-TRANSFER-SEQ.
003620     MOVE ZERO TO WS-MOVEMENT-SEQ.
003630     MOVE ZERO TO WS-REQUEST-SEQ.
003640     MOVE ZERO TO WS-REQS-READ.
003650     MOVE ZERO TO WS-REQS-ACCEPTED.
003660     MOVE ZERO TO WS-REQS-REJECTED.
003670     MOVE ZERO TO WS-REJECT-COUNT.
003680     MOVE ZERO TO WS-PEN-DEBITED WS-PEN-COMMISSION WS-PEN-ITF.
003690     MOVE ZERO TO WS-USD-DEBITED WS-USD-COMMISSION WS-USD-ITF.
003700 1000-EXIT.
003710     EXIT.
003720
003730*-----------------------------------------------------------------
003740* CARGA DEL MAESTRO DE CUENTAS EN LA TABLA ORDENADA POR ID.
003750* EL MAESTRO SE MANTIENE EN SECUENCIA ASCENDENTE DE ACCOUNT-ID,
003760* COMO CUALQUIER MAESTRO DE ESTE CENTRO; NO SE ORDENA AQUI.
003770*-----------------------------------------------------------------
003780 1100-LOAD-ACCOUNTS.
003790     OPEN INPUT ACCOUNTS.
003800     IF FS-ACCOUNTS NOT = "00"
003810         GO TO 9800-ABEND.
003820     MOVE "N" TO WS-EOF-ACCOUNTS.
003830 1110-READ-ACCOUNT.
003840     READ ACCOUNTS
003850         AT END
003860             MOVE "Y" TO WS-EOF-ACCOUNTS
003870             GO TO 1190-LOAD-DONE.
003880     ADD 1 TO ACCT-TABLE-COUNT.
003890     IF ACCT-TABLE-COUNT > ACCT-TABLE-MAX
003900         GO TO 9800-ABEND.
003910     SET ATB-IDX TO ACCT-TABLE-COUNT.
003920     MOVE ACM-ACCOUNT-ID  TO ATB-ACCOUNT-ID (ATB-IDX).
003930     MOVE ACM-CUSTOMER-ID TO ATB-CUSTOMER-ID (ATB-IDX).
003940     MOVE ACM-CURRENCY    TO ATB-CURRENCY (ATB-IDX).
003950     MOVE ACM-BALANCE     TO ATB-BALANCE (ATB-IDX).
003960     MOVE ACM-ACCT-STATUS TO ATB-ACCT-STATUS (ATB-IDX).
003970     GO TO 1110-READ-ACCOUNT.
003980 1190-LOAD-DONE.
003990     CLOSE ACCOUNTS.
004000 1100-EXIT.
004010     EXIT.
004020
004030*-----------------------------------------------------------------
004040* LECTURA SECUENCIAL DE PETICIONES Y DESPACHO DE CADA UNA
004050*-----------------------------------------------------------------
004060 2000-PROCESS-REQUESTS.
004070     OPEN INPUT TRANSFER-REQUESTS.
004080     IF FS-REQUESTS NOT = "00"
004090         GO TO 9800-ABEND.
004100     OPEN OUTPUT TRANSFERS-OUT.
004110     OPEN OUTPUT MOVEMENTS-OUT.
004120     OPEN OUTPUT RESPONSES-OUT.
004130     MOVE "N" TO WS-EOF-REQUESTS.
004140 2010-READ-REQUEST.
004150     READ TRANSFER-REQUESTS
004160         AT END
004170             MOVE "Y" TO WS-EOF-REQUESTS
004180             GO TO 2090-REQUESTS-DONE.
004190     ADD 1 TO WS-REQUEST-SEQ.
004200     ADD 1 TO WS-REQS-READ.
004210     PERFORM 2100-PROCESS-ONE-REQUEST
004220         THRU 2100-EXIT.
004230     GO TO 2010-READ-REQUEST.
004240 2090-REQUESTS-DONE.
004250     CLOSE TRANSFER-REQUESTS.
004260     CLOSE TRANSFERS-OUT.
004270     CLOSE MOVEMENTS-OUT.
004280     CLOSE RESPONSES-OUT.
004290 2000-EXIT.
004300     EXIT.
004310
004320*-----------------------------------------------------------------
004330* TRAMITACION DE UNA PETICION: LOCALIZA ORIGEN Y DESTINO, LLAMA
004340* A TRF2 Y GRABA LAS SALIDAS SEGUN EL RESULTADO DEVUELTO.
004350*-----------------------------------------------------------------
004360 2100-PROCESS-ONE-REQUEST.
004370     PERFORM 2200-FIND-SOURCE-ACCOUNT
004380         THRU 2200-EXIT.
004390     IF ATB-SRC-IDX = ZERO
004400         MOVE "Cuenta no existe" TO WS-REJECT-REASON
004410         PERFORM 2700-REJECT-NO-LOOKUP
004420             THRU 2700-EXIT
004430         GO TO 2100-EXIT.
004440
004450     PERFORM 2300-FIND-DEST-ACCOUNT
004460         THRU 2300-EXIT.
004470
004480     PERFORM 2150-NEXT-TRANSFER-ID
004490         THRU 2150-EXIT.
004500     PERFORM 2160-NEXT-MOVEMENT-ID
004510         THRU 2160-EXIT.
004520
004530     IF WS-DEST-IS-FOUND
004540         CALL "TRF2" USING TRF-REQUEST-REG
004550                           ACCT-TABLE-ENTRY (ATB-SRC-IDX)
004560                           WS-DEST-FOUND
004570                           ACCT-TABLE-ENTRY (ATB-DST-IDX)
004580                           WS-TRANSFER-SEQ
004590                           WS-MOVEMENT-SEQ
004600                           WS-POST-RESULT
004610     ELSE
004620         CALL "TRF2" USING TRF-REQUEST-REG
004630                           ACCT-TABLE-ENTRY (ATB-SRC-IDX)
004640                           WS-DEST-FOUND
004650                           WS-DUMMY-DEST-ACCOUNT
004660                           WS-TRANSFER-SEQ
004670                           WS-MOVEMENT-SEQ
004680                           WS-POST-RESULT
004690     END-IF.
004700
004710     IF WS-IS-ACCEPTED
004720         PERFORM 2400-COMMIT-ACCEPTED
004730             THRU 2400-EXIT
004740     ELSE
004750         PERFORM 2500-COMMIT-REJECTED
004760             THRU 2500-EXIT
004770     END-IF.
004780 2100-EXIT.
004790     EXIT.
004800
004810*-----------------------------------------------------------------
004820* BUSQUEDA BINARIA DE LA CUENTA ORIGEN EN LA TABLA ORDENADA
004830*-----------------------------------------------------------------
004840 2200-FIND-SOURCE-ACCOUNT.
004850     SET ATB-SRC-IDX TO 1.
004860     SET ATB-IDX TO ZERO.
004870     SEARCH ALL ACCT-TABLE-ENTRY
004880         AT END
004890             SET ATB-SRC-IDX TO ZERO
004900         WHEN ATB-ACCOUNT-ID (ATB-SRC-IDX) = REQ-SOURCE-ACCOUNT-ID
004910             SET ATB-IDX TO ATB-SRC-IDX.
004920     IF ATB-IDX = ZERO
004930         SET ATB-SRC-IDX TO ZERO.
004940 2200-EXIT.
004950     EXIT.
004960
004970*-----------------------------------------------------------------
004980* BUSQUEDA BINARIA DE LA CUENTA DESTINO EN LA TABLA ORDENADA.
004990* SI NO ESTA EN LA TABLA LOCAL, SE MARCA COMO NO ENCONTRADA;
005000* TRF2 DECIDE SI TAMBIEN ES DESCONOCIDA EN EL SISTEMA EXTERNO.
005010*-----------------------------------------------------------------
005020 2300-FIND-DEST-ACCOUNT.
005030     SET ATB-DST-IDX TO 1.
005040     SET ATB-IDX TO ZERO.
005050     MOVE "N" TO WS-DEST-FOUND.
005060     SEARCH ALL ACCT-TABLE-ENTRY
005070         AT END
005080             CONTINUE
005090         WHEN ATB-ACCOUNT-ID (ATB-DST-IDX) = REQ-DEST-ACCOUNT-ID
005100             SET ATB-IDX TO ATB-DST-IDX
005110             MOVE "Y" TO WS-DEST-FOUND.
005120 2300-EXIT.
005130     EXIT.
005140
005150*-----------------------------------------------------------------
005160* NUMERACION DE TRANSFERENCIAS: "TRX-" + 8 DIGITOS CORRELATIVOS,
005170* SOLO VALIDOS DENTRO DE ESTA EJECUCION (VER CR-0114 ARRIBA).
005180*-----------------------------------------------------------------
005190 2150-NEXT-TRANSFER-ID.
005200     ADD 1 TO WS-TRANSFER-SEQ.
005210 2150-EXIT.
005220     EXIT.
005230
005240*-----------------------------------------------------------------
005250* NUMERACION DE MOVIMIENTOS: "MOV-" + 8 DIGITOS CORRELATIVOS
005260*-----------------------------------------------------------------
005270 2160-NEXT-MOVEMENT-ID.
005280*    TRF2 CONSUME HASTA 4 NUMEROS DE MOVIMIENTO POR PETICION;
005290*    EL AVANCE REAL DEL CONTADOR LO HACE TRF2 SOBRE SU COPIA.
005300     CONTINUE.
005310 2160-EXIT.
005320     EXIT.
005330
005340*-----------------------------------------------------------------
005350* PETICION ACEPTADA: GRABA TRANSFERENCIA, MOVIMIENTOS Y
005360* RESPUESTA, Y ACTUALIZA SALDOS EN LA TABLA Y LOS TOTALES
005370*-----------------------------------------------------------------
005380 2400-COMMIT-ACCEPTED.
005390     MOVE WS-OUT-TRANSFER-ID   TO TRO-TRANSFER-ID.
005400     MOVE WS-OUT-CUSTOMER-ID   TO TRO-CUSTOMER-ID.
005410     MOVE WS-OUT-SOURCE-ACCT   TO TRO-SOURCE-ACCOUNT-ID.
005420     MOVE WS-OUT-DEST-ACCT     TO TRO-DEST-ACCOUNT-ID.
005430     MOVE WS-OUT-DEST-CURRENCY TO TRO-DEST-CURRENCY.
005440     MOVE WS-OUT-AMOUNT        TO TRO-AMOUNT.
005450     MOVE WS-OUT-DESCRIPTION   TO TRO-DESCRIPTION.
005460     MOVE WS-OUT-DATE          TO TRO-DATE.
005470     MOVE WS-OUT-TIME          TO TRO-TIME.
005480     MOVE WS-OUT-TYPE          TO TRO-TYPE.
005490     MOVE WS-OUT-STATUS        TO TRO-STATUS.
005500     WRITE TRANSFER-OUT-REG.
005510
005520     MOVE 1 TO WS-SUBS.
005530 2410-WRITE-MOVEMENT.
005540     IF WS-SUBS > WS-OUT-MOVEMENT-COUNT
005550         GO TO 2420-MOVEMENTS-DONE.
005560     MOVE WS-MOV-ID (WS-SUBS)          TO MVO-MOVEMENT-ID.
005570     MOVE WS-MOV-ACCOUNT-ID (WS-SUBS)  TO MVO-ACCOUNT-ID.
005580     MOVE WS-MOV-TRANSFER-ID (WS-SUBS) TO MVO-TRANSFER-ID.
005590     MOVE WS-MOV-AMOUNT (WS-SUBS)      TO MVO-AMOUNT.
005600     MOVE WS-MOV-CURRENCY (WS-SUBS)    TO MVO-CURRENCY.
005610     MOVE WS-MOV-TYPE (WS-SUBS)        TO MVO-TYPE.
005620     MOVE WS-MOV-DESCRIPTION (WS-SUBS) TO MVO-DESCRIPTION.
005630     MOVE WS-MOV-DATE (WS-SUBS)        TO MVO-DATE.
005640     MOVE WS-MOV-TIME (WS-SUBS)        TO MVO-TIME.
005650     WRITE MOVEMENT-OUT-REG.
005660     ADD 1 TO WS-SUBS.
005670     GO TO 2410-WRITE-MOVEMENT.
005680 2420-MOVEMENTS-DONE.
005690
005700     MOVE WS-RSP-TRANSFER-ID        TO RSO-TRANSFER-ID.
005710     MOVE WS-RSP-STATUS              TO RSO-STATUS.
005720     MOVE WS-RSP-TRANSFER-TYPE       TO RSO-TRANSFER-TYPE.
005730     MOVE WS-RSP-COMMISSION-APPLIED  TO RSO-COMMISSION-APPLIED.
005740     MOVE WS-RSP-MESSAGE             TO RSO-MESSAGE.
005750     WRITE RESPONSE-OUT-REG.
005760
005770*    LOS SALDOS DE ORIGEN Y DESTINO YA QUEDARON ACTUALIZADOS POR
005780*    TRF2 DIRECTAMENTE SOBRE LA ENTRADA DE TABLA, AL PASARSE POR
005790*    REFERENCIA EN LA LLAMADA ANTERIOR.
005800     ADD 1 TO WS-REQS-ACCEPTED.
005810     ADD WS-OUT-PEN-DEBITED    TO WS-PEN-DEBITED.
005820     ADD WS-OUT-PEN-COMMISSION TO WS-PEN-COMMISSION.
005830     ADD WS-OUT-PEN-ITF        TO WS-PEN-ITF.
005840     ADD WS-OUT-USD-DEBITED    TO WS-USD-DEBITED.
005850     ADD WS-OUT-USD-COMMISSION TO WS-USD-COMMISSION.
005860     ADD WS-OUT-USD-ITF        TO WS-USD-ITF.
005870 2400-EXIT.
005880     EXIT.
005890
005900*-----------------------------------------------------------------
005910* PETICION RECHAZADA DESPUES DE LLAMAR A TRF2: GRABA SOLO LA
005920* RESPUESTA Y ANOTA EL MOTIVO EN LA TABLA DE RECHAZOS
005930*-----------------------------------------------------------------
005940 2500-COMMIT-REJECTED.
005950     MOVE SPACES                     TO RSO-TRANSFER-ID.
005960     MOVE "RECHAZADA"                 TO RSO-STATUS.
005970     MOVE WS-RSP-TRANSFER-TYPE        TO RSO-TRANSFER-TYPE.
005980     MOVE ZERO                        TO RSO-COMMISSION-APPLIED.
005990     MOVE WS-RSP-MESSAGE              TO RSO-MESSAGE.
006000     WRITE RESPONSE-OUT-REG.
006010
006020     ADD 1 TO WS-REQS-REJECTED.
006030     PERFORM 2600-LOG-REJECT
006040         THRU 2600-EXIT.
006050 2500-EXIT.
006060     EXIT.
006070
006080*-----------------------------------------------------------------
006090* RECHAZO SIN LLAMAR A TRF2 (CUENTA ORIGEN INEXISTENTE)
006100*-----------------------------------------------------------------
006110 2700-REJECT-NO-LOOKUP.
006120     MOVE SPACES       TO RSO-TRANSFER-ID.
006130     MOVE "RECHAZADA"   TO RSO-STATUS.
006140     MOVE SPACES        TO RSO-TRANSFER-TYPE.
006150     MOVE ZERO          TO RSO-COMMISSION-APPLIED.
006160     MOVE WS-REJECT-REASON TO RSO-MESSAGE.
006170     WRITE RESPONSE-OUT-REG.
006180
006190     ADD 1 TO WS-REQS-REJECTED.
006200     PERFORM 2600-LOG-REJECT
006210         THRU 2600-EXIT.
006220 2700-EXIT.
006230     EXIT.
006240
006250*-----------------------------------------------------------------
006260* ANOTA UNA PETICION RECHAZADA PARA EL DETALLE DEL RUN-REPORT
006270*-----------------------------------------------------------------
006280 2600-LOG-REJECT.
006290     ADD 1 TO WS-REJECT-COUNT.
006300     IF WS-REJECT-COUNT > 500
006310         GO TO 2600-EXIT.
006320     SET WS-REJ-IDX TO WS-REJECT-COUNT.
006330     MOVE WS-REQUEST-SEQ   TO WS-REJECT-SEQ (WS-REJ-IDX).
006340     MOVE REQ-SOURCE-ACCOUNT-ID TO
006350         WS-REJECT-ACCOUNT (WS-REJ-IDX).
006360     MOVE WS-REJECT-REASON TO
006370         WS-REJ-TAB-REASON (WS-REJ-IDX).
006380 2600-EXIT.
006390     EXIT.
006400
006410*-----------------------------------------------------------------
006420* VUELCA LA TABLA DE CUENTAS, YA CON LOS SALDOS ACTUALIZADOS,
006430* AL MAESTRO DE SALIDA
006440*-----------------------------------------------------------------
006450 5000-WRITE-ACCOUNT-MASTER.
006460     OPEN OUTPUT ACCOUNTS-OUT.
006470     IF FS-ACCOUNTS-OUT NOT = "00"
006480         GO TO 9800-ABEND.
006490     MOVE 1 TO WS-SUBS.
006500 5010-WRITE-ONE-ACCOUNT.
006510     IF WS-SUBS > ACCT-TABLE-COUNT
006520         GO TO 5090-WRITE-DONE.
006530     SET ATB-IDX TO WS-SUBS.
006540     MOVE ATB-ACCOUNT-ID (ATB-IDX)  TO ACO-ACCOUNT-ID.
006550     MOVE ATB-CUSTOMER-ID (ATB-IDX) TO ACO-CUSTOMER-ID.
006560     MOVE ATB-CURRENCY (ATB-IDX)    TO ACO-CURRENCY.
006570     MOVE ATB-BALANCE (ATB-IDX)     TO ACO-BALANCE.
006580     MOVE ATB-ACCT-STATUS (ATB-IDX) TO ACO-ACCT-STATUS.
006590     WRITE ACCT-MASTER-OUT-REG.
006600     ADD 1 TO WS-SUBS.
006610     GO TO 5010-WRITE-ONE-ACCOUNT.
006620 5090-WRITE-DONE.
006630     CLOSE ACCOUNTS-OUT.
006640 5000-EXIT.
006650     EXIT.
006660
006670*-----------------------------------------------------------------
006680* INFORME DE CONTROL DE LA EJECUCION
006690*-----------------------------------------------------------------
006700 6000-PRINT-RUN-REPORT.
006710     OPEN OUTPUT RUN-REPORT.
006720     IF FS-REPORT NOT = "00"
006730         GO TO 9800-ABEND.
006740     PERFORM 6100-PRINT-HEADER
006750         THRU 6100-EXIT.
006760     PERFORM 6200-PRINT-COUNTS
006770         THRU 6200-EXIT.
006780     PERFORM 6300-PRINT-CURRENCY-TOTALS
006790         THRU 6300-EXIT.
006800     PERFORM 6400-PRINT-REJECTS
006810         THRU 6400-EXIT.
006820     CLOSE RUN-REPORT.
006830 6000-EXIT.
006840     EXIT.
006850
006860 6100-PRINT-HEADER.
006870     MOVE SPACES TO REPORT-LINE-REG.
006880     MOVE "TRF1 - PROCESO BATCH DE TRANSFERENCIAS" TO
006890         REPORT-LINE-REG (1:40).
006900     WRITE REPORT-LINE-REG.
006910     MOVE SPACES TO REPORT-LINE-REG.
006920     MOVE "FECHA DE PETICION DEL PRIMER REGISTRO LEIDO" TO
006930         REPORT-LINE-REG (1:44).
006940     WRITE REPORT-LINE-REG.
006950     MOVE SPACES TO REPORT-LINE-REG.
006960     WRITE REPORT-LINE-REG.
006970 6100-EXIT.
006980     EXIT.
006990
007000 6200-PRINT-COUNTS.
007010     MOVE SPACES TO REPORT-LINE-REG.
007020     MOVE "PETICIONES LEIDAS...." TO REPORT-LINE-REG (1:22).
007030     MOVE WS-REQS-READ TO WS-EDIT-COUNT.
007040     MOVE WS-EDIT-COUNT TO REPORT-LINE-REG (23:8).
007050     WRITE REPORT-LINE-REG.
007060
007070     MOVE SPACES TO REPORT-LINE-REG.
007080     MOVE "PETICIONES ACEPTADAS." TO REPORT-LINE-REG (1:22).
007090     MOVE WS-REQS-ACCEPTED TO WS-EDIT-COUNT.
007100     MOVE WS-EDIT-COUNT TO REPORT-LINE-REG (23:8).
007110     WRITE REPORT-LINE-REG.
007120
007130     MOVE SPACES TO REPORT-LINE-REG.
007140     MOVE "PETICIONES RECHAZADAS" TO REPORT-LINE-REG (1:22).
007150     MOVE WS-REQS-REJECTED TO WS-EDIT-COUNT.
007160     MOVE WS-EDIT-COUNT TO REPORT-LINE-REG (23:8).
007170     WRITE REPORT-LINE-REG.
007180
007190     MOVE SPACES TO REPORT-LINE-REG.
007200     WRITE REPORT-LINE-REG.
007210 6200-EXIT.
007220     EXIT.
007230
007240 6300-PRINT-CURRENCY-TOTALS.
007250     MOVE SPACES TO REPORT-LINE-REG.
007260     MOVE "TOTALES MONEDA PEN" TO REPORT-LINE-REG (1:19).
007270     WRITE REPORT-LINE-REG.
007280     MOVE SPACES TO REPORT-LINE-REG.
007290     MOVE "  IMPORTE DEBITADO....." TO REPORT-LINE-REG (1:24).
007300     MOVE WS-PEN-DEBITED TO WS-EDIT-TOTAL.
007310     MOVE WS-EDIT-TOTAL TO REPORT-LINE-REG (25:21).
007320     WRITE REPORT-LINE-REG.
007330     MOVE SPACES TO REPORT-LINE-REG.
007340     MOVE "  COMISIONES COBRADAS.." TO REPORT-LINE-REG (1:24).
007350     MOVE WS-PEN-COMMISSION TO WS-EDIT-TOTAL.
007360     MOVE WS-EDIT-TOTAL TO REPORT-LINE-REG (25:21).
007370     WRITE REPORT-LINE-REG.
007380     MOVE SPACES TO REPORT-LINE-REG.
007390     MOVE "  ITF RECAUDADO........" TO REPORT-LINE-REG (1:24).
007400     MOVE WS-PEN-ITF TO WS-EDIT-TOTAL.
007410     MOVE WS-EDIT-TOTAL TO REPORT-LINE-REG (25:21).
007420     WRITE REPORT-LINE-REG.
007430
007440     MOVE SPACES TO REPORT-LINE-REG.
007450     MOVE "TOTALES MONEDA USD" TO REPORT-LINE-REG (1:19).
007460     WRITE REPORT-LINE-REG.
007470     MOVE SPACES TO REPORT-LINE-REG.
007480     MOVE "  IMPORTE DEBITADO....." TO REPORT-LINE-REG (1:24).
007490     MOVE WS-USD-DEBITED TO WS-EDIT-TOTAL.
007500     MOVE WS-EDIT-TOTAL TO REPORT-LINE-REG (25:21).
007510     WRITE REPORT-LINE-REG.
007520     MOVE SPACES TO REPORT-LINE-REG.
007530     MOVE "  COMISIONES COBRADAS.." TO REPORT-LINE-REG (1:24).
007540     MOVE WS-USD-COMMISSION TO WS-EDIT-TOTAL.
007550     MOVE WS-EDIT-TOTAL TO REPORT-LINE-REG (25:21).
007560     WRITE REPORT-LINE-REG.
007570     MOVE SPACES TO REPORT-LINE-REG.
007580     MOVE "  ITF RECAUDADO........" TO REPORT-LINE-REG (1:24).
007590     MOVE WS-USD-ITF TO WS-EDIT-TOTAL.
007600     MOVE WS-EDIT-TOTAL TO REPORT-LINE-REG (25:21).
007610     WRITE REPORT-LINE-REG.
007620
007630     MOVE SPACES TO REPORT-LINE-REG.
007640     WRITE REPORT-LINE-REG.
007650 6300-EXIT.
007660     EXIT.
007670
007680 6400-PRINT-REJECTS.
007690     MOVE SPACES TO REPORT-LINE-REG.
007700     MOVE "DETALLE DE PETICIONES RECHAZADAS" TO
007710         REPORT-LINE-REG (1:33).
007720     WRITE REPORT-LINE-REG.
007730     IF WS-REJECT-COUNT = ZERO
007740         MOVE SPACES TO REPORT-LINE-REG
007750         MOVE "  (NINGUNA)" TO REPORT-LINE-REG (1:11)
007760         WRITE REPORT-LINE-REG
007770         GO TO 6400-EXIT.
007780     MOVE 1 TO WS-SUBS.
007790 6410-PRINT-ONE-REJECT.
007800     IF WS-SUBS > WS-REJECT-COUNT
007810         GO TO 6400-EXIT.
007820     SET WS-REJ-IDX TO WS-SUBS.
007830     MOVE SPACES TO REPORT-LINE-REG.
007840     MOVE WS-REJECT-SEQ (WS-REJ-IDX) TO WS-EDIT-SEQ.
007850     MOVE WS-EDIT-SEQ TO REPORT-LINE-REG (1:8).
007860     MOVE WS-REJECT-ACCOUNT (WS-REJ-IDX) TO
007870         REPORT-LINE-REG (10:30).
007880     MOVE WS-REJ-TAB-REASON (WS-REJ-IDX) TO
007890         REPORT-LINE-REG (41:40).
007900     WRITE REPORT-LINE-REG.
007910     ADD 1 TO WS-SUBS.
007920     GO TO 6410-PRINT-ONE-REJECT.
007930 6400-EXIT.
007940     EXIT.
007950
007960*-----------------------------------------------------------------
007970 9800-ABEND.
007980     DISPLAY "TRF1 - ERROR DE FICHERO, FIN ANORMAL".
007990     DISPLAY "ACCOUNTS     " FS-ACCOUNTS.
008000     DISPLAY "ACCOUNTS-OUT " FS-ACCOUNTS-OUT.
008010     DISPLAY "REQUESTS     " FS-REQUESTS.
008020     STOP RUN.
008030
008040 9900-TERMINATE.
008050     CONTINUE.
008060 9900-EXIT.
008070     EXIT.
